000100*
000200*  Working storage data structure for the order-pricing error
000300*  and reject-message routine.
000400*  Put this file in the /COPYLIB directory.
000500*
000600*  Include with:  COPY COPYLIB-Z0900-ERROR-WKSTG.  in WS.
000700*
000800*  1998-11-03 TJK PR0761 - rebuilt from the old SQLCODE-keyed
000900*             error work area for the (non-DB2) batch programs;
001000*             WN-MSG-SQLCODE dropped, WN-MSG-FILE-STATUS added.
001100*
001200 01  WC-LOG-TEXT                 PIC X(80)      VALUE SPACE.
001300 01  W9-SPACE-CNT                PIC S9(4) COMP VALUE ZERO.
001400 01  WR-ERROR-HANDLER.
001500     05  WR-PROGRAM-ERROR-MESSAGE.
001600         10  FILLER              PIC X(8)  VALUE 'FILE-ST:'.
001700         10  WN-MSG-FILE-STATUS  PIC X(2)  VALUE SPACE.
001800         10  FILLER              PIC X(1)  VALUE '|'.
001900         10  WC-MSG-TBLCURS      PIC X(15) VALUE SPACE.
002000         10  FILLER              PIC X(1)  VALUE '|'.
002100         10  WC-MSG-PARA         PIC X(30) VALUE SPACE.
002200         10  FILLER              PIC X(1)  VALUE '|'.
002300         10  WC-MSG-SRCFILE      PIC X(20) VALUE SPACE.
002400     05  WR-ABEND-MESSAGE.
002500         10  WN-MSG-LENGTH       PIC S9(4) COMP VALUE +80.
002600         10  WN-MSG-LINE         PIC X(80) OCCURS 10 TIMES
002700                                     INDEXED BY WN-MSG-INDEX.
002800     05  WN-MSG-LINE-LENGTH      PIC S9(9) COMP VALUE +80.
