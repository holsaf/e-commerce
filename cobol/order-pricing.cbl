000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ORDPRC.
000300 AUTHOR.        T J KRANTZ.
000400 INSTALLATION.  PBS DATA - INVOICE SYSTEMS GROUP.
000500 DATE-WRITTEN.  1986-04-14.
000600 DATE-COMPILED.
000700 SECURITY.      PBS INTERNAL USE ONLY - DO NOT RELEASE
000800                OUTSIDE THE INVOICE SYSTEMS GROUP.
000900*
001000*  PURPOSE.
001100*      NIGHTLY BATCH JOB THAT PRICES CUSTOMER ORDERS AGAINST
001200*      THE PRODUCT MASTER, RESOLVES THE PAYMENT STATUS FOR
001300*      EACH ORDER, AND WRITES THE PRICED-ITEM AND ORDER-
001400*      SUMMARY OUTPUT FILES PICKED UP BY THE MORNING RUN.
001500*      REPLACES THE HAND-PRICED WORKSHEET THE ORDER DESK
001600*      USED TO MAIL OVER TO INVOICING.
001700*
001800*  RUNS FROM THE OVERNIGHT SCHEDULE AFTER THE ORDER-CAPTURE
001900*  AND PRODUCT-MASTER EXTRACTS HAVE LANDED.  A REJECTED ORDER
002000*  ABORTS ONLY THAT ORDER - THE REST OF THE NIGHT'S ORDERS
002100*  STILL PRICE NORMALLY, SEE E0100-REJECT-ORDER BELOW.
002200*
002300*  CHANGE LOG.
002400*      1986-04-14 TJK  ORIGINAL 0121 - FIRST CUT, SINGLE
002500*                 PRODUCT-PRICE LOOKUP FILE, NO REJECT LOG.
002600*      1986-05-02 TJK  ORIGINAL 0121 - ADDED ORDER-ITEM-COUNT
002700*                 DRIVEN ITEM LOOP, PRIOR VERSION ASSUMED ONE
002800*                 ITEM PER ORDER.
002900*      1987-01-19 BK   REQ 0144 - ADDED PAYMENT-STATUS AND
003000*                 ORDER-STATUS DERIVATION, PREVIOUSLY DONE BY
003100*                 HAND IN INVOICING.
003200*      1987-06-08 TJK  REQ 0158 - REJECT ORDERS WITH NO
003300*                 TRANSACTION ID INSTEAD OF PRICING THEM WITH
003400*                 SPACES - AUDIT WOULD NOT SIGN OFF ON THE
003500*                 OLD BEHAVIOR.
003600*      1988-11-30 SS   PR 0203 - PRODUCT MASTER LOOKUP MOVED
003700*                 FROM A KEYED FILE READ PER ITEM TO A TABLE
003800*                 LOADED ONCE AT START-UP - KEYED READS WERE
003900*                 SATURATING THE NIGHT WINDOW ON BUSY RUNS.
004000*      1990-02-06 BK   PR 0219 - CALL OUT TO REJECTLOG
004100*                 SUBPROGRAM ADDED SO REJECTED ORDERS LEAVE A
004200*                 TRAIL INVOICING CAN FOLLOW UP ON.
004300*      1992-09-11 TJK  PR 0247 - BANK-TRANSFER ORDERS NOW
004400*                 STATUS PENDING RATHER THAN COMPLETED, PER
004500*                 FINANCE - SETTLEMENT LAGS BY A DAY.
004600*      1995-03-27 SS   PR 0281 - OUT-OF-SEQUENCE ITEM RECORDS
004700*                 NOW REJECT THE ORDER INSTEAD OF ABENDING
004800*                 THE RUN.
004900*      1998-11-03 TJK  PR 0761 - FILE STATUS CHECKING REWORKED
005000*                 TO USE THE COMMON Z0900 ERROR WORK AREA -
005100*                 SEE COPYLIB-Z0900-ERROR-WKSTG.
005200*      1998-12-15 TJK  PR 0774 - Y2K REMEDIATION.  RUN DATE IS
005300*                 NOW WINDOWED TO A FULL 4-DIGIT YEAR BEFORE
005400*                 IT IS WRITTEN TO THE REJECT LOG - THE OLD
005500*                 2-DIGIT YEAR WOULD HAVE TURNED OVER TO '00'
005600*                 ON 2000-01-01.
005700*      2001-07-02 BK   PR 0819 - CONTROL TOTALS NOW DISPLAYED
005800*                 TO THE JOB LOG AT END OF RUN, OPERATIONS
005900*                 WAS ASKING THE HELP DESK HOW MANY ORDERS
006000*                 WENT THROUGH EVERY MORNING.
006100*      2003-05-14 SS   PR 0844 - PRICED ITEMS ARE NOW STAGED IN
006200*                 WORKING STORAGE AND ONLY WRITTEN ONCE THE WHOLE
006300*                 ORDER IS CONFIRMED VALID.  AN ORDER THAT FAILED
006400*                 ON A LATER ITEM WAS LEAVING ITS EARLIER ITEMS ON
006500*                 ORDER-ITEMS-PRICED WITH NO MATCHING SUMMARY
006600*                 RECORD - INVOICING FLAGGED IT DURING RECONCILE.
006700*      2003-05-14 SS   PR 0845 - OUT-OF-SEQUENCE ITEM RECORDS NOW
006800*                 LOG REASON CODE 04 INSTEAD OF SHARING CODE 03
006900*                 WITH A PRODUCT-MASTER MISS - AUDIT COULD NOT
007000*                 TELL THE TWO REJECT CAUSES APART BY 88-LEVEL.
007100*      2003-06-02 TJK  PR 0852 - REJECTLOG CALL REMOVED PER LEGAL
007200*                 RETENTION REVIEW - A REJECTED ORDER MAY NOT BE
007300*                 PERSISTED ANYWHERE, NOT EVEN A REASON CODE ON A
007400*                 LOG FILE.  REJECTLOG.CBL, COPYLIB-RJLOG.CPY, AND
007500*                 THE RUN-DATE/REASON-CODE FIELDS THAT ONLY FED
007600*                 THEM ARE RETIRED.  E0100 NOW JUST COUNTS THE
007700*                 REJECT - Z0100 STILL SHOWS THE TOTAL AT RUN END.
007800*      2003-06-19 TJK  PR 0858 - NO LOGIC CHANGE - AUDIT ASKED
007900*                 FOR MORE NARRATIVE ON WHY EACH PARAGRAPH DOES
008000*                 WHAT IT DOES AFTER THE PR 0852 REJECTLOG
008100*                 CLEANUP LEFT A FEW PARAGRAPHS THIN ON COMMENTS.
008200*
008300*
008400*  ENVIRONMENT DIVISION.
008500*  UPSI-0 LETS OPERATIONS RUN THIS JOB AGAINST A TEST DATA SET
008600*  WITHOUT TOUCHING THE OVERNIGHT SCHEDULE - SEE THE OPERATOR
008700*  RUN BOOK FOR HOW THE SWITCH IS SET IN THE JCL/SUBMIT DECK.
008800 ENVIRONMENT DIVISION.
008900 CONFIGURATION SECTION.
009000*  C01/TOP-OF-FORM AND WC-NUMERIC-CLASS ARE SHOP STANDARD
009100*  BOILERPLATE, CARRIED IN EVERY BATCH PROGRAM'S SPECIAL-NAMES
009200*  WHETHER OR NOT THIS PARTICULAR PROGRAM PRINTS A REPORT OR
009300*  CLASS-TESTS A FIELD - ORDPRC DOES NEITHER TODAY.
009400 SPECIAL-NAMES.
009500     C01 IS TOP-OF-FORM
009600     CLASS WC-NUMERIC-CLASS IS '0' THRU '9'
009700     UPSI-0 ON STATUS IS ORDPRC-TEST-RUN
009800     UPSI-0 OFF STATUS IS ORDPRC-PRODUCTION-RUN.
009900*
010000*  FIVE FLAT FILES, ALL LINE SEQUENTIAL - THIS JOB HAS NO DB2
010100*  OR IDMS ACCESS OF ITS OWN, IT RUNS AFTER THE MASTER AND
010200*  ORDER-CAPTURE EXTRACTS HAVE ALREADY LANDED ON DISK.
010300 INPUT-OUTPUT SECTION.
010400 FILE-CONTROL.
010500*  PRICE/DESCRIPTION FOR EVERY SELLABLE PRODUCT, ONE RECORD
010600*  PER PRODUCT-ID.  LOADED WHOLE INTO A TABLE, SEE A0120.
010700     SELECT PRODUCT-MASTER ASSIGN TO PRODMAST
010800         ORGANIZATION IS LINE SEQUENTIAL
010900         FILE STATUS IS WC-PRODMAST-STATUS.
011000 
011100*  ONE RECORD PER CUSTOMER ORDER - THE DRIVING FILE FOR THE
011200*  WHOLE RUN, READ ONE HEADER AT A TIME IN B0100.
011300     SELECT ORDER-HEADERS ASSIGN TO ORDHDR
011400         ORGANIZATION IS LINE SEQUENTIAL
011500         FILE STATUS IS WC-ORDHDR-STATUS.
011600 
011700*  LINE-ITEM DETAIL FOR THE ORDERS ON ORDER-HEADERS, ORD-ITEM-
011800*  COUNT ITEMS PER HEADER IN THE SAME SEQUENCE AS THE HEADER.
011900*  A GAP OR SWAP IN THAT SEQUENCE IS THE OUT-OF-SEQUENCE CHECK
012000*  IN C0100, NOT A FILE STATUS PROBLEM ON THIS SELECT.
012100     SELECT ORDER-ITEMS ASSIGN TO ORDITEM
012200         ORGANIZATION IS LINE SEQUENTIAL
012300         FILE STATUS IS WC-ORDITEM-STATUS.
012400 
012500*  OUTPUT - ONE RECORD PER LINE ITEM ON A VALID ORDER, PRICED
012600*  AND EXTENDED.  INVOICING PICKS THIS UP IN THE MORNING RUN.
012700     SELECT ORDER-ITEMS-PRICED ASSIGN TO ORDITMP
012800         ORGANIZATION IS LINE SEQUENTIAL
012900         FILE STATUS IS WC-ORDITMP-STATUS.
013000 
013100*  OUTPUT - ONE RECORD PER VALID ORDER WITH ITS TOTAL AND
013200*  PAYMENT/ORDER STATUS.  REJECTED ORDERS GET NO RECORD HERE -
013300*  SEE E0100-REJECT-ORDER BELOW FOR RULE R3/R4 REJECTS.
013400     SELECT ORDER-SUMMARY ASSIGN TO ORDSUM
013500         ORGANIZATION IS LINE SEQUENTIAL
013600         FILE STATUS IS WC-ORDSUM-STATUS.
013700 
013800*
013900*  DATA DIVISION.
014000*  RECORD LAYOUTS ALL LIVE IN COPYLIB - SEE EACH COPYBOOK FOR
014100*  FIELD-BY-FIELD COMMENTARY, THIS SECTION JUST NAMES THE FDS.
014200 DATA DIVISION.
014300 FILE SECTION.
014400 
014500*  LABEL RECORDS OMITTED ON ALL FIVE - LINE SEQUENTIAL FILES
014600*  DON'T CARRY IBM STANDARD LABELS THE WAY A TAPE FILE WOULD.
014700 FD  PRODUCT-MASTER.
014800     COPY COPYLIB-PRODMAST.
014900 
015000 FD  ORDER-HEADERS.
015100     COPY COPYLIB-ORDHDR.
015200 
015300 FD  ORDER-ITEMS.
015400     COPY COPYLIB-ORDITEM.
015500 
015600*  OUTPUT DETAIL RECORD - SEE COPYLIB-ORDITMP FOR THE PRICED
015700*  FIELDS (OUT-UNIT-PRICE, OUT-SUBTOTAL) THAT DON'T EXIST ON
015800*  THE INPUT SIDE'S COPYLIB-ORDITEM.
015900 FD  ORDER-ITEMS-PRICED.
016000     COPY COPYLIB-ORDITMP.
016100 
016200*  OUTPUT CONTROL RECORD - ONE PER VALID ORDER, WRITTEN BY
016300*  B0200 BEFORE THE STAGED ITEMS ARE FLUSHED.
016400 FD  ORDER-SUMMARY.
016500     COPY COPYLIB-ORDSUM.
016600 
016700 WORKING-STORAGE SECTION.
016800 
016900*  THREE SWITCHES DRIVE THE WHOLE RUN.  THE TWO EOF SWITCHES
017000*  END THE A0120 TABLE-LOAD LOOP AND THE B0100 ORDER LOOP.
017100*  ORDER-VALID-SW IS RESET TO 'Y' AT THE TOP OF EVERY ORDER IN
017200*  B0200 AND FLIPPED TO 'N' BY ANY OF THE FIVE REJECT CHECKS -
017300*  WHATEVER PARAGRAPH TRIPS IT, B0200 IS THE ONLY PLACE THAT
017400*  ACTS ON IT, DECIDING BETWEEN THE SUMMARY WRITE AND E0100.
017500 01  SWITCHES.
017600     05  EOF-ORDER-HEADERS-SW    PIC X VALUE 'N'.
017700         88  EOF-ORDER-HEADERS       VALUE 'Y'.
017800     05  EOF-PRODUCT-MASTER-SW   PIC X VALUE 'N'.
017900         88  EOF-PRODUCT-MASTER      VALUE 'Y'.
018000     05  ORDER-VALID-SW          PIC X VALUE 'Y'.
018100         88  ORDER-IS-VALID           VALUE 'Y'.
018200         88  ORDER-IS-INVALID         VALUE 'N'.
018300     05  FILLER                  PIC X(01).
018400 
018500*  ONE STATUS FIELD PER FILE, CHECKED AFTER EVERY OPEN IN
018600*  A0110 AND FED TO THE Z0900 ABEND PARAGRAPH ON A BAD OPEN.
018700*  READS/WRITES DON'T RECHECK THESE - A LINE SEQUENTIAL READ
018800*  PAST END OF FILE IS HANDLED BY THE AT END CLAUSE INSTEAD.
018900 01  FILE-STATUS-FIELDS.
019000     05  WC-PRODMAST-STATUS      PIC XX.
019100         88  PRODMAST-SUCCESSFUL     VALUE '00'.
019200     05  WC-ORDHDR-STATUS        PIC XX.
019300         88  ORDHDR-SUCCESSFUL       VALUE '00'.
019400     05  WC-ORDITEM-STATUS       PIC XX.
019500         88  ORDITEM-SUCCESSFUL      VALUE '00'.
019600     05  WC-ORDITMP-STATUS       PIC XX.
019700         88  ORDITMP-SUCCESSFUL      VALUE '00'.
019800     05  WC-ORDSUM-STATUS        PIC XX.
019900         88  ORDSUM-SUCCESSFUL       VALUE '00'.
020000     05  FILLER                  PIC X(01).
020100 
020200*  ALL FIVE FILE STATUS CODES VIEWED AS ONE STRING SO Z0900-
020300*  ABEND-RUN CAN ECHO THEM TOGETHER ON ONE CONSOLE LINE INSTEAD
020400*  OF FIVE SEPARATE DISPLAYS WHEN TRACKING DOWN A BAD OPEN.
020500 01  WC-ALL-FILE-STATUS REDEFINES FILE-STATUS-FIELDS PIC X(11).
020600 
020700 77  W9-PT-ENTRY-COUNT           PIC S9(4) COMP VALUE ZERO.
020800 77  WN-ITEM-LOOP-INDEX          PIC S9(4) COMP VALUE ZERO.
020900 
021000*  PRODUCT-PRICE LOOKUP TABLE - LOADED ONCE FROM PRODUCT-MASTER
021100*  IN A0120, THEN SEARCHED WITH SEARCH ALL IN C0100.  SEE PR
021200*  0203 IN THE CHANGE LOG ABOVE - THIS REPLACED A KEYED READ
021300*  PER LINE ITEM.
021400 01  W9-PT-MAX-ENTRIES           PIC S9(4) COMP VALUE +5000.
021500 01  PRODUCT-TABLE-AREA.
021600*      ASCENDING KEY LETS C0100 USE SEARCH ALL (A BINARY
021700*      SEARCH) INSTEAD OF WALKING THE TABLE ENTRY BY ENTRY -
021800*      PRODUCT-MASTER MUST ARRIVE SORTED BY PROD-ID FOR THIS
021900*      TO WORK, WHICH IS HOW THE EXTRACT JOB UPSTREAM BUILDS IT.
022000     05  WR-PT-ENTRY OCCURS 1 TO 5000 TIMES
022100             DEPENDING ON W9-PT-ENTRY-COUNT
022200             ASCENDING KEY IS WR-PT-PROD-ID
022300             INDEXED BY WR-PT-IDX.
022400         10  WR-PT-PROD-ID       PIC 9(9).
022500         10  WR-PT-PROD-NAME     PIC X(100).
022600         10  WR-PT-PROD-PRICE    PIC S9(8)V99 COMP-3.
022700         10  FILLER              PIC X(05).
022800 
022900*  ITEMS PRICED FOR THE ORDER CURRENTLY IN C0100 - STAGED HERE,
023000*  WRITTEN TO ORDER-ITEMS-PRICED BY C0200 ONCE THE WHOLE ORDER
023100*  IS CONFIRMED VALID.  SEE PR 0844 IN THE CHANGE LOG ABOVE.
023200*  TABLE IS SIZED TO THE MAXIMUM VALUE ORD-ITEM-COUNT CAN HOLD,
023300*  SO IT CAN NEVER OVERFLOW ON A SINGLE ORDER.
023400*  W9-SI-COUNT IS RESET TO ZERO AT THE TOP OF EVERY ORDER IN
023500*  B0200 - IT NEVER CARRIES A COUNT OVER FROM THE PRIOR ORDER.
023600 01  W9-SI-MAX-ENTRIES           PIC S9(4) COMP VALUE +9999.
023700 01  W9-SI-COUNT                 PIC S9(4) COMP VALUE ZERO.
023800 01  ITEM-STAGING-AREA.
023900*      ONE ENTRY PER LINE ITEM PRICED BY C0100 FOR THE ORDER
024000*      CURRENTLY IN B0200 - WR-SI-SUBTOTAL IS THE EXTENDED
024100*      LINE AMOUNT (RULE R1), ALREADY ROUNDED, READY TO WRITE
024200*      STRAIGHT ACROSS TO ORDER-ITEMS-PRICED BY C0210.
024300     05  WR-SI-ENTRY OCCURS 1 TO 9999 TIMES
024400             DEPENDING ON W9-SI-COUNT.
024500         10  WR-SI-ORD-ID        PIC 9(9).
024600         10  WR-SI-PROD-ID       PIC 9(9).
024700         10  WR-SI-PROD-NAME     PIC X(100).
024800         10  WR-SI-QUANTITY      PIC 9(5) COMP-3.
024900         10  WR-SI-UNIT-PRICE    PIC S9(8)V99 COMP-3.
025000         10  WR-SI-SUBTOTAL      PIC S9(9)V99 COMP-3.
025100         10  FILLER              PIC X(05).
025200 
025300*  RUN CONTROL TOTALS - ACCUMULATED THROUGH THE RUN, DISPLAYED
025400*  BY Z0100 AT THE END.  SEE PR 0819 IN THE CHANGE LOG ABOVE.
025500 01  WN-ORDERS-READ-COUNT        PIC S9(9) COMP VALUE ZERO.
025600 01  WN-ORDERS-PRICED-COUNT      PIC S9(9) COMP VALUE ZERO.
025700 01  WN-ORDERS-REJECTED-COUNT    PIC S9(9) COMP VALUE ZERO.
025800 01  WN-ITEMS-PRICED-COUNT       PIC S9(9) COMP VALUE ZERO.
025900 
026000*  W9-ORDER-TOTAL ACCUMULATES ACROSS ALL ITEMS ON THE ORDER
026100*  CURRENTLY IN B0200/C0100.  W9-LINE-SUBTOTAL IS SCRATCH,
026200*  RESET BY C0100 FOR EACH LINE ITEM, NOT CARRIED BETWEEN.
026300 01  W9-ORDER-TOTAL              PIC S9(9)V99 COMP-3 VALUE ZERO.
026400 01  W9-LINE-SUBTOTAL            PIC S9(9)V99 COMP-3 VALUE ZERO.
026500 
026600*  ORDER/CUSTOMER ID FOR THE ORDER CURRENTLY IN B0200, VIEWED AS
026700*  ONE COMBINED KEY SO THE CONSOLE MESSAGE IN E0100-REJECT-ORDER
026800*  CAN ECHO BOTH HALVES TOGETHER.
026900 01  WC-CURRENT-ORDER-KEY.
027000     05  WC-CURRENT-ORD-ID       PIC 9(9) VALUE ZERO.
027100     05  WC-CURRENT-CUSTOMER-ID  PIC 9(9) VALUE ZERO.
027200     05  FILLER                  PIC X(01).
027300 01  WC-CURRENT-ORDER-KEY-R REDEFINES WC-CURRENT-ORDER-KEY.
027400     05  WC-COMBINED-ORDER-KEY   PIC 9(18).
027500     05  FILLER                  PIC X(01).
027600*  9(18) HOLDS THE TWO 9(9) IDS BACK TO BACK WITHOUT A
027700*  SEPARATOR - ORD-ID AND CUSTOMER-ID ARE BOTH FIXED WIDTH SO
027800*  THE SPLIT IS UNAMBIGUOUS ON THE CONSOLE MESSAGE.
027900 
028000 01  WC-SHIP-ADDRESS             PIC X(100) VALUE SPACE.
028100 
028200*  OCCASIONAL NEED TO ECHO JUST THE FIRST HALF OF A LONG SHIP
028300*  ADDRESS TO THE CONSOLE WITHOUT WRAPPING THE LINE.
028400 01  WC-SHIP-ADDRESS-R REDEFINES WC-SHIP-ADDRESS.
028500     05  WC-SHIP-ADDRESS-LINE-1  PIC X(50).
028600     05  WC-SHIP-ADDRESS-LINE-2  PIC X(50).
028700 
028800*  SET BY D0100 FOR THE ORDER CURRENTLY IN B0200, MOVED TO
028900*  SUM-PAYMENT-STATUS/SUM-ORDER-STATUS WHEN THE ORDER IS VALID.
029000 01  WC-PAYMENT-STATUS           PIC X(10) VALUE SPACE.
029100 01  WC-ORDER-STATUS             PIC X(10) VALUE SPACE.
029200 
029300*  SHARED ERROR-MESSAGE WORK AREA - SEE PR 0761 IN THE CHANGE
029400*  LOG ABOVE.  BUILT BY Z0900-ABEND-RUN, NOWHERE ELSE.
029500     COPY COPYLIB-Z0900-ERROR-WKSTG.
029600 
029700*
029800*  PROCEDURE DIVISION.
029900*  OVERALL SHAPE - INITIALIZE, THEN A HEADER-DRIVEN LOOP THAT
030000*  PRICES ONE ORDER PER PASS, THEN CLOSE OUT AND SHOW TOTALS.
030100*  PARAGRAPHS ARE NUMBERED BY LETTER-GROUP: A0XXX IS STARTUP,
030200*  B0XXX DRIVES THE ORDER LOOP, C0XXX PRICES/STAGES/FLUSHES
030300*  LINE ITEMS, D0XXX RESOLVES PAYMENT/ORDER STATUS, E0XXX IS
030400*  THE REJECT PATH, AND Z0XXX IS RUN TERMINATION/ABEND.
030500 PROCEDURE DIVISION.
030600 
030700 0000-MAIN-PROCESS.
030800*      WC-MSG-SRCFILE IDENTIFIES THIS PROGRAM ON ANY ABEND
030900*      MESSAGE Z0900 BUILDS - SET ONCE, HERE, BEFORE ANYTHING
031000*      ELSE RUNS.
031100     MOVE 'ORDPRC' TO WC-MSG-SRCFILE
031200 
031300     PERFORM A0100-INITIALIZE THRU A0100-EXIT
031400 
031500*      LOOP TEST IS EOF-ORDER-HEADERS, SET BY A0140 - THIS
031600*      PARAGRAPH NEVER TOUCHES THE SWITCH ITSELF.
031700     PERFORM B0100-PROCESS-ORDERS THRU B0100-EXIT
031800         UNTIL EOF-ORDER-HEADERS
031900 
032000     PERFORM Z0100-TERMINATE THRU Z0100-EXIT
032100 
032200     STOP RUN.
032300**************************************************************
032400 
032500*  OPENS THE FIVE FILES, LOADS THE PRODUCT TABLE, AND PRIMES
032600*  THE FIRST ORDER-HEADERS READ SO B0100'S PERFORM...UNTIL
032700*  HAS SOMETHING TO TEST BEFORE IT EVER RUNS THE FIRST TIME.
032800 A0100-INITIALIZE.
032900     PERFORM A0110-OPEN-FILES THRU A0110-EXIT
033000     PERFORM A0120-LOAD-PRODUCT-TABLE THRU A0120-EXIT
033100     PERFORM A0140-PRIME-ORDER-HEADER THRU A0140-EXIT.
033200 A0100-EXIT.
033300     EXIT.
033400**************************************************************
033500 
033600*  OPENS ALL FIVE FILES AND CHECKS THE THREE INPUT FILE
033700*  STATUSES.  THE TWO OUTPUT FILES ARE NOT CHECKED HERE - AN
033800*  OUTPUT FILE THAT WON'T OPEN FAILS ON THE FIRST WRITE
033900*  INSTEAD, WHICH IS WHEN Z0900 GETS A USEFUL FILE STATUS.
034000 A0110-OPEN-FILES.
034100     OPEN INPUT  PRODUCT-MASTER
034200     OPEN INPUT  ORDER-HEADERS
034300     OPEN INPUT  ORDER-ITEMS
034400     OPEN OUTPUT ORDER-ITEMS-PRICED
034500     OPEN OUTPUT ORDER-SUMMARY
034600 
034700*      PRODUCT-MASTER MISSING OR UNREADABLE - NOTHING CAN BE
034800*      PRICED WITHOUT IT, SO THE RUN ABENDS HERE RATHER THAN
034900*      LATER ON THE FIRST SEARCH ALL MISS IN C0100.
035000     IF NOT PRODMAST-SUCCESSFUL
035100         MOVE WC-PRODMAST-STATUS TO WN-MSG-FILE-STATUS
035200         MOVE 'PRODUCT-MASTER'   TO WC-MSG-TBLCURS
035300         MOVE 'A0110-OPEN-FILES' TO WC-MSG-PARA
035400         PERFORM Z0900-ABEND-RUN THRU Z0900-EXIT.
035500 
035600*      ORDER-HEADERS MISSING OR UNREADABLE - THE DRIVING FILE
035700*      FOR THE WHOLE RUN, SO THERE IS NOTHING TO LOOP OVER.
035800     IF NOT ORDHDR-SUCCESSFUL
035900         MOVE WC-ORDHDR-STATUS   TO WN-MSG-FILE-STATUS
036000         MOVE 'ORDER-HEADERS'    TO WC-MSG-TBLCURS
036100         MOVE 'A0110-OPEN-FILES' TO WC-MSG-PARA
036200         PERFORM Z0900-ABEND-RUN THRU Z0900-EXIT.
036300 
036400*      ORDER-ITEMS MISSING OR UNREADABLE - C0100 WOULD HAVE
036500*      NOTHING TO READ FOR ANY HEADER, SO ABEND NOW INSTEAD.
036600     IF NOT ORDITEM-SUCCESSFUL
036700         MOVE WC-ORDITEM-STATUS  TO WN-MSG-FILE-STATUS
036800         MOVE 'ORDER-ITEMS'      TO WC-MSG-TBLCURS
036900         MOVE 'A0110-OPEN-FILES' TO WC-MSG-PARA
037000         PERFORM Z0900-ABEND-RUN THRU Z0900-EXIT.
037100 A0110-EXIT.
037200     EXIT.
037300**************************************************************
037400 
037500*  LOADS PRODUCT-MASTER INTO PRODUCT-TABLE-AREA ONE RECORD AT
037600*  A TIME VIA A0125.  RUNS ONCE, AT START-UP ONLY - SEE PR
037700*  0203 IN THE CHANGE LOG ABOVE FOR WHY THIS REPLACED A KEYED
037800*  READ PER LINE ITEM.
037900 A0120-LOAD-PRODUCT-TABLE.
038000     MOVE ZERO TO W9-PT-ENTRY-COUNT
038100     READ PRODUCT-MASTER
038200         AT END SET EOF-PRODUCT-MASTER TO TRUE
038300     END-READ
038400 
038500     PERFORM A0125-ADD-PRODUCT-TABLE-ENTRY THRU A0125-EXIT
038600         UNTIL EOF-PRODUCT-MASTER.
038700 A0120-EXIT.
038800     EXIT.
038900**************************************************************
039000 
039100*  ADDS ONE PRODUCT-MASTER RECORD TO THE TABLE AND READS THE
039200*  NEXT ONE.  THE STOP RUN BELOW IS A HARD ABEND, NOT A Z0900
039300*  CALL - IF THE PRODUCT LINE EVER SHIPS MORE THAN 5000 SKUS
039400*  THIS TABLE SIZE HAS TO GROW BEFORE THE NEXT RUN.
039500 A0125-ADD-PRODUCT-TABLE-ENTRY.
039600     ADD 1 TO W9-PT-ENTRY-COUNT
039700 
039800     IF W9-PT-ENTRY-COUNT > W9-PT-MAX-ENTRIES
039900         DISPLAY 'ORDPRC - PRODUCT MASTER TABLE FULL - RUN ABENDS'
040000         STOP RUN.
040100 
040200     MOVE PROD-ID    TO WR-PT-PROD-ID (W9-PT-ENTRY-COUNT)
040300     MOVE PROD-NAME  TO WR-PT-PROD-NAME (W9-PT-ENTRY-COUNT)
040400     MOVE PROD-PRICE TO WR-PT-PROD-PRICE (W9-PT-ENTRY-COUNT)
040500 
040600     READ PRODUCT-MASTER
040700         AT END SET EOF-PRODUCT-MASTER TO TRUE
040800     END-READ.
040900 A0125-EXIT.
041000     EXIT.
041100**************************************************************
041200 
041300*  READS THE NEXT ORDER-HEADERS RECORD - CALLED ONCE FROM
041400*  A0100 TO PRIME THE LOOP AND AGAIN FROM B0100 AFTER EVERY
041500*  ORDER TO ADVANCE TO THE NEXT ONE.
041600 A0140-PRIME-ORDER-HEADER.
041700     READ ORDER-HEADERS
041800         AT END SET EOF-ORDER-HEADERS TO TRUE
041900     END-READ.
042000 A0140-EXIT.
042100     EXIT.
042200**************************************************************
042300 
042400*  THE MAIN ORDER LOOP - PRICE ONE ORDER, READ THE NEXT
042500*  HEADER, REPEAT UNTIL ORDER-HEADERS IS EXHAUSTED.  THE
042600*  PERFORM...UNTIL TEST LIVES IN 0000-MAIN-PROCESS, NOT HERE.
042700 B0100-PROCESS-ORDERS.
042800     PERFORM B0200-PRICE-ONE-ORDER THRU B0200-EXIT
042900     PERFORM A0140-PRIME-ORDER-HEADER THRU A0140-EXIT.
043000 B0100-EXIT.
043100     EXIT.
043200**************************************************************
043300 
043400*  1987-06-08 TJK REQ 0158 - ORD-TRANSACTION-ID CHECK ADDED,
043500*  SEE THE CHANGE LOG ABOVE.
043600*  PRICES ONE ORDER END TO END - RESETS THE PER-ORDER WORKING
043700*  FIELDS, CHECKS RULE R3, PRICES EVERY LINE ITEM, RESOLVES
043800*  PAYMENT STATUS, AND EITHER WRITES THE SUMMARY/FLUSHES THE
043900*  STAGED ITEMS OR REJECTS THE WHOLE ORDER - NEVER BOTH.
044000 B0200-PRICE-ONE-ORDER.
044100     ADD 1 TO WN-ORDERS-READ-COUNT
044200     SET ORDER-IS-VALID TO TRUE
044300     MOVE ZERO  TO W9-ORDER-TOTAL
044400     MOVE ZERO  TO W9-SI-COUNT
044500     MOVE ORD-ID            TO WC-CURRENT-ORD-ID
044600     MOVE ORD-CUSTOMER-ID   TO WC-CURRENT-CUSTOMER-ID
044700     MOVE ORD-SHIP-ADDRESS  TO WC-SHIP-ADDRESS
044800 
044900*      RULE R3 - AN ORDER WITH NO TRANSACTION ID IS REJECTED
045000*      RATHER THAN PRICED WITH BLANKS.  SEE REQ 0158 ABOVE.
045100     IF ORD-TRANSACTION-ID = SPACE
045200         SET ORDER-IS-INVALID TO TRUE.
045300 
045400*      PRICE EVERY LINE ITEM ON THIS HEADER.  C0100 ALSO SETS
045500*      ORDER-IS-INVALID ON A PRODUCT-MASTER MISS OR AN ITEM
045600*      OUT OF SEQUENCE FOR THIS HEADER - EITHER WAY THE LOOP
045700*      STILL RUNS ORD-ITEM-COUNT TIMES TO CLEAR THE RECORDS
045800*      OFF ORDER-ITEMS BEFORE THE NEXT HEADER IS READ.
045900     PERFORM C0100-PRICE-LINE-ITEM THRU C0100-EXIT
046000         ORD-ITEM-COUNT TIMES
046100 
046200*      RULE R4/R5 - SKIPPED ENTIRELY IF ALREADY REJECTED, SO
046300*      AN UNSUPPORTED PAYMENT METHOD ON AN ALREADY-BAD ORDER
046400*      DOESN'T OVERWRITE THE EARLIER REJECT CAUSE.
046500     IF ORDER-IS-VALID
046600         PERFORM D0100-RESOLVE-PAYMENT-STATUS THRU D0100-EXIT.
046700 
046800*      STILL VALID AFTER PRICING AND PAYMENT RESOLUTION - WRITE
046900*      THE SUMMARY AND FLUSH THE STAGED ITEMS.  OTHERWISE THE
047000*      ORDER IS REJECTED AND NOTHING FOR IT REACHES ANY FILE.
047100     IF ORDER-IS-VALID
047200         MOVE WC-CURRENT-ORD-ID      TO SUM-ORD-ID
047300         MOVE WC-CURRENT-CUSTOMER-ID TO SUM-CUSTOMER-ID
047400         MOVE W9-ORDER-TOTAL         TO SUM-TOTAL-AMOUNT
047500         MOVE ORD-PAYMENT-METHOD     TO SUM-PAYMENT-METHOD
047600         MOVE WC-PAYMENT-STATUS      TO SUM-PAYMENT-STATUS
047700         MOVE WC-ORDER-STATUS        TO SUM-ORDER-STATUS
047800         MOVE WC-SHIP-ADDRESS        TO SUM-SHIP-ADDRESS
047900         WRITE ORDER-SUMMARY-RECORD
048000         PERFORM C0200-FLUSH-PRICED-ITEMS THRU C0200-EXIT
048100         ADD 1 TO WN-ORDERS-PRICED-COUNT
048200     ELSE
048300         PERFORM E0100-REJECT-ORDER THRU E0100-EXIT.
048400 B0200-EXIT.
048500     EXIT.
048600**************************************************************
048700 
048800*  1988-11-30 SS PR 0203 - SEARCH ALL AGAINST THE PRODUCT
048900*  TABLE REPLACED A KEYED READ HERE, SEE THE CHANGE LOG ABOVE.
049000*  1995-03-27 SS PR 0281 - OUT-OF-SEQUENCE CHECK ADDED, A BAD
049100*  RUN ONCE ABENDED HALFWAY THROUGH THE NIGHT WINDOW.
049200*  2003-05-14 SS PR 0844 - PRICED ITEMS NOW STAGE INTO
049300*  ITEM-STAGING-AREA INSTEAD OF WRITING DIRECT TO
049400*  ORDER-ITEMS-PRICED - SEE C0200 AND THE CHANGE LOG ABOVE.
049500*  2003-06-02 TJK PR 0852 - NO LONGER SETS A REJECT REASON
049600*  CODE HERE, SEE THE CHANGE LOG ABOVE - E0100 DOES NOT NEED
049700*  ONE ANY MORE.
049800 C0100-PRICE-LINE-ITEM.
049900*      THIS READ SHOULD NEVER HIT END OF FILE - B0200 CALLS
050000*      THIS PARAGRAPH EXACTLY ORD-ITEM-COUNT TIMES.  IF IT
050100*      DOES, ORDER-ITEMS AND ORDER-HEADERS HAVE FALLEN OUT OF
050200*      STEP WITH EACH OTHER, WHICH IS AN UPSTREAM EXTRACT BUG.
050300     READ ORDER-ITEMS
050400         AT END
050500             DISPLAY 'ORDPRC - UNEXPECTED END ON ORDER-ITEMS FILE'
050600             SET ORDER-IS-INVALID TO TRUE
050700             GO TO C0100-EXIT
050800     END-READ
050900 
051000*      ONCE AN ORDER IS INVALID, KEEP READING ITS ITEMS OFF
051100*      ORDER-ITEMS (SO THE NEXT HEADER STARTS CLEAN) BUT SKIP
051200*      PRICING THEM - NO SENSE STAGING WORK FOR A DEAD ORDER.
051300     IF ORDER-IS-INVALID
051400         GO TO C0100-EXIT.
051500 
051600*      OUT-OF-SEQUENCE CHECK - THIS ITEM'S ORD-ID MUST MATCH
051700*      THE HEADER CURRENTLY BEING PRICED.  SEE PR 0281 ABOVE.
051800     IF ITEM-ORD-ID NOT = WC-CURRENT-ORD-ID
051900         SET ORDER-IS-INVALID TO TRUE
052000         GO TO C0100-EXIT.
052100 
052200*      PRODUCT-MASTER LOOKUP BY BINARY SEARCH.  NO MATCH SETS
052300*      ORDER-IS-INVALID; A MATCH STAGES THE PRICED LINE INTO
052400*      ITEM-STAGING-AREA (RULE R1 - LINE EXTENSION) AND ADDS
052500*      IT INTO THE RUNNING ORDER TOTAL (RULE R2).
052600     SEARCH ALL WR-PT-ENTRY
052700         AT END
052800             SET ORDER-IS-INVALID TO TRUE
052900         WHEN WR-PT-PROD-ID (WR-PT-IDX) = ITEM-PROD-ID
053000             ADD 1 TO W9-SI-COUNT
053100             MOVE ITEM-ORD-ID  TO WR-SI-ORD-ID (W9-SI-COUNT)
053200             MOVE ITEM-PROD-ID TO WR-SI-PROD-ID (W9-SI-COUNT)
053300             MOVE WR-PT-PROD-NAME (WR-PT-IDX)
053400                 TO WR-SI-PROD-NAME (W9-SI-COUNT)
053500             MOVE ITEM-QUANTITY TO WR-SI-QUANTITY (W9-SI-COUNT)
053600             MOVE WR-PT-PROD-PRICE (WR-PT-IDX)
053700                 TO WR-SI-UNIT-PRICE (W9-SI-COUNT)
053800             COMPUTE W9-LINE-SUBTOTAL ROUNDED =
053900                 WR-PT-PROD-PRICE (WR-PT-IDX) * ITEM-QUANTITY
054000             MOVE W9-LINE-SUBTOTAL TO WR-SI-SUBTOTAL (W9-SI-COUNT)
054100             ADD W9-LINE-SUBTOTAL TO W9-ORDER-TOTAL
054200     END-SEARCH.
054300 C0100-EXIT.
054400     EXIT.
054500**************************************************************
054600 
054700*  2003-05-14 SS PR 0844 - ADDED SO A REJECTED ORDER'S EARLIER
054800*  ITEMS NEVER REACH ORDER-ITEMS-PRICED, SEE THE CHANGE LOG
054900*  ABOVE.  ONLY CALLED FROM B0200 ONCE THE ORDER IS VALID.
055000 C0200-FLUSH-PRICED-ITEMS.
055100*      WALKS ITEM-STAGING-AREA FROM ENTRY 1 THROUGH W9-SI-
055200*      COUNT, WRITING EACH ONE VIA C0210.  IF THE ORDER HAD
055300*      NO VALID LINE ITEMS W9-SI-COUNT IS ZERO AND THIS LOOP
055400*      DOES NOTHING - A VALID ORDER WITH NO ITEMS STILL GETS
055500*      ITS SUMMARY RECORD, JUST NO DETAIL LINES.
055600     MOVE 1 TO WN-ITEM-LOOP-INDEX
055700     PERFORM C0210-WRITE-STAGED-ITEM THRU C0210-EXIT
055800         UNTIL WN-ITEM-LOOP-INDEX > W9-SI-COUNT.
055900 C0200-EXIT.
056000     EXIT.
056100**************************************************************
056200 
056300*  WRITES ONE STAGED ITEM TO ORDER-ITEMS-PRICED AND ADVANCES
056400*  THE LOOP INDEX - CALLED ONLY FROM C0200, NEVER DIRECTLY.
056500 C0210-WRITE-STAGED-ITEM.
056600*      ONE STAGING-AREA ENTRY MOVED ACROSS FIELD BY FIELD TO
056700*      THE OUTPUT RECORD - THE COPYBOOKS DON'T LINE UP ONE TO
056800*      ONE SO THIS CAN'T BE A GROUP MOVE.
056900     MOVE WR-SI-ORD-ID     (WN-ITEM-LOOP-INDEX) TO OUT-ORD-ID
057000     MOVE WR-SI-PROD-ID    (WN-ITEM-LOOP-INDEX) TO OUT-PROD-ID
057100     MOVE WR-SI-PROD-NAME  (WN-ITEM-LOOP-INDEX) TO OUT-PROD-NAME
057200     MOVE WR-SI-QUANTITY   (WN-ITEM-LOOP-INDEX) TO OUT-QUANTITY
057300     MOVE WR-SI-UNIT-PRICE (WN-ITEM-LOOP-INDEX) TO OUT-UNIT-PRICE
057400     MOVE WR-SI-SUBTOTAL   (WN-ITEM-LOOP-INDEX) TO OUT-SUBTOTAL
057500     WRITE ORDER-ITEM-PRICED-RECORD
057600     ADD 1 TO WN-ITEMS-PRICED-COUNT
057700     ADD 1 TO WN-ITEM-LOOP-INDEX.
057800 C0210-EXIT.
057900     EXIT.
058000**************************************************************
058100 
058200*  1987-01-19 BK REQ 0144 - PAYMENT/ORDER STATUS DERIVATION
058300*  ADDED, SEE THE CHANGE LOG ABOVE.
058400*  1992-09-11 TJK PR 0247 - BANK-TRANSFER NOW PENDING, NOT
058500*  COMPLETED - SEE THE CHANGE LOG ABOVE.
058600 D0100-RESOLVE-PAYMENT-STATUS.
058700*      RULE R4 - CREDIT CARD SETTLES IMMEDIATELY SO IT'S
058800*      COMPLETED.  BANK TRANSFER LAGS A DAY (PR 0247 ABOVE) SO
058900*      IT'S PENDING.  ANY OTHER METHOD IS NOT SUPPORTED HERE
059000*      AND REJECTS THE ORDER.
059100     EVALUATE ORD-PAYMENT-METHOD
059200         WHEN 'CREDIT_CARD'
059300             MOVE 'COMPLETED' TO WC-PAYMENT-STATUS
059400         WHEN 'BANK_TRANSFER'
059500             MOVE 'PENDING'   TO WC-PAYMENT-STATUS
059600         WHEN OTHER
059700             SET ORDER-IS-INVALID TO TRUE
059800     END-EVALUATE
059900 
060000*      RULE R5 - ORDER-STATUS FOLLOWS PAYMENT-STATUS DIRECTLY,
060100*      PAID ONLY WHEN PAYMENT IS ALREADY COMPLETED.  SKIPPED
060200*      WHEN THE EVALUATE ABOVE JUST REJECTED THE ORDER, SINCE
060300*      THERE IS NO ORDER STATUS TO SET FOR A REJECT.
060400     IF ORDER-IS-VALID
060500         IF WC-PAYMENT-STATUS = 'COMPLETED'
060600             MOVE 'PAID'    TO WC-ORDER-STATUS
060700         ELSE
060800             MOVE 'PENDING' TO WC-ORDER-STATUS.
060900 D0100-EXIT.
061000     EXIT.
061100**************************************************************
061200 
061300*  1990-02-06 BK PR 0219 - CALL TO REJECTLOG ADDED SO REJECTED
061400*  ORDERS LEAVE A TRAIL INVOICING CAN FOLLOW UP ON.
061500*  2003-06-02 TJK PR 0852 - REJECTLOG CALL REMOVED, SEE THE
061600*  CHANGE LOG ABOVE - NOTHING IS PERSISTED FOR A REJECTED
061700*  ORDER ANY MORE, JUST A CONSOLE NOTICE AND THE RUN TOTAL.
061800 E0100-REJECT-ORDER.
061900*      COUNT THE REJECT AND SAY SO ON THE CONSOLE - THAT IS
062000*      ALL.  NO RECORD IS WRITTEN FOR THIS ORDER TO ANY FILE,
062100*      NOT ORDER-ITEMS-PRICED, NOT ORDER-SUMMARY, NOT A LOG.
062200*      IF SOMEBODY NEEDS TO KNOW WHY A GIVEN ORDER DIDN'T COME
062300*      THROUGH, THE JOB LOG FROM THIS DISPLAY IS ALL THERE IS.
062400     ADD 1 TO WN-ORDERS-REJECTED-COUNT
062500 
062600     DISPLAY 'ORDPRC - ORDER REJECTED, ORDER/CUSTOMER '
062700         WC-COMBINED-ORDER-KEY.
062800 E0100-EXIT.
062900     EXIT.
063000**************************************************************
063100 
063200*  CLOSES ALL FIVE FILES AND DISPLAYS THE RUN CONTROL TOTALS -
063300*  SEE PR 0819 IN THE CHANGE LOG ABOVE.  NO REPORT IS PRINTED,
063400*  THIS IS THE ONLY RECORD OF HOW THE RUN WENT.
063500 Z0100-TERMINATE.
063600     CLOSE PRODUCT-MASTER
063700           ORDER-HEADERS
063800           ORDER-ITEMS
063900           ORDER-ITEMS-PRICED
064000           ORDER-SUMMARY
064100 
064200     DISPLAY 'ORDPRC - ORDERS READ    ' WN-ORDERS-READ-COUNT
064300     DISPLAY 'ORDPRC - ORDERS PRICED  ' WN-ORDERS-PRICED-COUNT
064400     DISPLAY 'ORDPRC - ORDERS REJECTED' WN-ORDERS-REJECTED-COUNT
064500     DISPLAY 'ORDPRC - ITEMS PRICED   ' WN-ITEMS-PRICED-COUNT.
064600 Z0100-EXIT.
064700     EXIT.
064800**************************************************************
064900 
065000*  1998-11-03 TJK PR 0761 - REBUILT TO USE THE COMMON Z0900
065100*  ERROR WORK AREA, SEE THE CHANGE LOG ABOVE.  A FILE THAT
065200*  WILL NOT OPEN IS FATAL - THERE IS NOTHING SAFE TO PRICE.
065300 Z0900-ABEND-RUN.
065400*      WR-PROGRAM-ERROR-MESSAGE AND WC-MSG-FILE-STATUS/
065500*      WC-MSG-TBLCURS/WC-MSG-PARA ARE ALL SET BY THE CALLER
065600*      BEFORE THIS PERFORM - SEE A0110-OPEN-FILES ABOVE FOR
065700*      HOW THE FILE NAME AND FAILING PARAGRAPH GET INTO IT.
065800     MOVE WR-PROGRAM-ERROR-MESSAGE TO WN-MSG-LINE (1)
065900     DISPLAY 'ORDPRC - FATAL FILE ERROR, RUN ABENDS'
066000     DISPLAY WN-MSG-LINE (1)
066100     STOP RUN.
066200 Z0900-EXIT.
066300     EXIT.
