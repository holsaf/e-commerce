000100*
000200*  ORDER-HEADER-RECORD  -  flat master file layout
000300*  One record per customer order.  Read sequentially by
000400*  order-pricing.cbl in the order the orders were submitted;
000500*  ORD-ITEM-COUNT tells the reader how many ORDER-ITEM-RECORDs
000600*  on ORDER-ITEMS belong to this header before the next header
000700*  is read (see order-pricing.cbl, paragraph B0100).
000800*
000900*  Put this file in the /COPYLIB directory.
001000*  Include with:  COPY COPYLIB-ORDHDR.
001100*
001200 01  ORDER-HEADER-RECORD.
001300     03  ORD-ID                         PIC 9(9).
001400     03  ORD-CUSTOMER-ID                PIC 9(9).
001500     03  ORD-PAYMENT-METHOD             PIC X(15).
001600     03  ORD-TRANSACTION-ID             PIC X(40).
001700     03  ORD-SHIP-ADDRESS               PIC X(100).
001800     03  ORD-ITEM-COUNT                 PIC 9(4).
001900     03  FILLER                         PIC X(05).
