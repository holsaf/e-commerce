000100*
000200*  ORDER-SUMMARY-RECORD  -  flat output file layout
000300*  One record written to ORDER-SUMMARY per accepted order,
000400*  after all of that order's line items have been priced.
000500*  Rejected orders (see RULE R3/R4 in order-pricing.cbl,
000600*  paragraph E0100-REJECT-ORDER) write nothing here.
000700*
000800*  Put this file in the /COPYLIB directory.
000900*  Include with:  COPY COPYLIB-ORDSUM.
001000*
001100 01  ORDER-SUMMARY-RECORD.
001200     03  SUM-ORD-ID                     PIC 9(9).
001300     03  SUM-CUSTOMER-ID                PIC 9(9).
001400     03  SUM-TOTAL-AMOUNT               PIC S9(9)V99 COMP-3.
001500     03  SUM-PAYMENT-METHOD             PIC X(15).
001600     03  SUM-PAYMENT-STATUS             PIC X(10).
001700     03  SUM-ORDER-STATUS               PIC X(10).
001800     03  SUM-SHIP-ADDRESS               PIC X(100).
001900     03  FILLER                         PIC X(05).
