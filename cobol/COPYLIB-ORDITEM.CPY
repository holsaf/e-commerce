000100*
000200*  ORDER-ITEM-RECORD  -  flat detail file layout
000300*  N records per order on ORDER-ITEMS, contiguous within the
000400*  parent order and in the sequence they were submitted.
000500*  ITEM-ORD-ID must match the ORD-ID of the header currently
000600*  being priced - see order-pricing.cbl, paragraph B0200.
000700*
000800*  Put this file in the /COPYLIB directory.
000900*  Include with:  COPY COPYLIB-ORDITEM.
001000*
001100 01  ORDER-ITEM-RECORD.
001200     03  ITEM-ORD-ID                    PIC 9(9).
001300     03  ITEM-PROD-ID                   PIC 9(9).
001400     03  ITEM-QUANTITY                  PIC 9(5) COMP-3.
001500     03  FILLER                         PIC X(05).
