000100*
000200*  PRODUCT-MASTER-RECORD  -  flat master file layout
000300*  Price/description source for order pricing batch runs.
000400*  One record per stocked product, sorted ascending on
000500*  PROD-ID (the batch job SEARCH ALLs this into a table -
000600*  see order-pricing.cbl, paragraph A0120-LOAD-PRODUCT-TABLE).
000700*
000800*  Put this file in the /COPYLIB directory.
000900*  Include with:  COPY COPYLIB-PRODMAST.
001000*  in the FILE SECTION of any program that reads PRODUCT-MASTER.
001100*
001200 01  PRODUCT-MASTER-RECORD.
001300     03  PROD-ID                        PIC 9(9).
001400     03  PROD-NAME                      PIC X(100).
001500     03  PROD-CATEGORY                  PIC X(20).
001600     03  PROD-PRICE                     PIC S9(8)V99 COMP-3.
001700     03  FILLER                         PIC X(05).
