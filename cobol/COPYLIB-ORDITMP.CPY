000100*
000200*  ORDER-ITEM-PRICED-RECORD  -  flat output file layout
000300*  One record written to ORDER-ITEMS-PRICED for every
000400*  ORDER-ITEM-RECORD that is successfully priced.  Written in
000500*  the same sequence the input line items were read - see
000600*  order-pricing.cbl, paragraph C0100-PRICE-LINE-ITEM.
000700*
000800*  Put this file in the /COPYLIB directory.
000900*  Include with:  COPY COPYLIB-ORDITMP.
001000*
001100 01  ORDER-ITEM-PRICED-RECORD.
001200     03  OUT-ORD-ID                     PIC 9(9).
001300     03  OUT-PROD-ID                    PIC 9(9).
001400     03  OUT-PROD-NAME                  PIC X(100).
001500     03  OUT-QUANTITY                   PIC 9(5) COMP-3.
001600     03  OUT-UNIT-PRICE                 PIC S9(8)V99 COMP-3.
001700     03  OUT-SUBTOTAL                   PIC S9(9)V99 COMP-3.
001800     03  FILLER                         PIC X(05).
